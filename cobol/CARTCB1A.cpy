000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DO CARRINHO DE COMPRAS (PEDIDO)
000300* PROGRAMADOR: ANA PAULA SOUZA - COBOL DICAS
000400* DATA.......: 14/03/1989
000500* TAMANHO....: 00094
000600*----------------------------------------------------------------*
000700* CARTIN-CARRINHO-ID     = NUMERO DO CARRINHO (PEDIDO)
000800* CARTIN-CLIENTE-ID      = CODIGO DO CLIENTE
000900* CARTIN-CLIENTE-REGIAO  = REGIAO DO CLIENTE
001000*                          SE=SUDESTE  SU=SUL  NE=NORDESTE
001100*                          CO=CENTRO-OESTE  NO=NORTE
001200* CARTIN-CLIENTE-TIPO    = NIVEL DO CLIENTE
001300*                          O=OURO  P=PRATA  B=BRONZE
001400* CARTIN-ITEM-COUNT      = QTDE DE ITENS QUE SEGUEM O CABECALHO
001500*----------------------------------------------------------------*
001600* CARTIN-PRODUTO-ID          = CODIGO DO PRODUTO (INFORMATIVO)
001700* CARTIN-PRODUTO-TIPO        = TIPO DO PRODUTO
001800*                              EL=ELETRONICO  RO=ROUPA
001900*                              AL=ALIMENTO    MO=MOVEIS
002000*                              OU=OUTRO
002100* CARTIN-PRODUTO-PRECO       = PRECO UNITARIO DO PRODUTO
002200* CARTIN-PRODUTO-PESO-FISICO = PESO FISICO (KG) DO PRODUTO
002300* CARTIN-PRODUTO-COMPRIMENTO = COMPRIMENTO (CM) - ZERO = AUSENTE
002400* CARTIN-PRODUTO-LARGURA     = LARGURA (CM)     - ZERO = AUSENTE
002500* CARTIN-PRODUTO-ALTURA      = ALTURA (CM)      - ZERO = AUSENTE
002600* CARTIN-PRODUTO-FRAGIL      = INDICADOR DE FRAGILIDADE S/N
002700* CARTIN-ITEM-QUANTIDADE     = QUANTIDADE PEDIDA DO ITEM
002800*----------------------------------------------------------------*
002900* REVISOES:
003000* 14/03/1989 APS CR-0112  CRIACAO DO BOOK PARA O CALCULO DE
003100*                         FRETE E DESCONTO DO PEDIDO DE CATALOGO.
003200* 02/09/1994 JRS CR-0340  INCLUSAO DAS DIMENSOES DO PRODUTO
003300*                         (COMPRIMENTO/LARGURA/ALTURA) PARA O
003400*                         CALCULO DO PESO CUBICO DO FRETE.
003500* 11/05/1999 APS CR-0512  AJUSTE DE COMENTARIOS - CAMPO DE ANO
003600*                         DO CLIENTE NAO TEM RELACAO COM O BUG
003700*                         DO MILENIO, BOOK NAO ALTERADO (Y2K).
003800* 20/07/2006 MCO CR-0699  REVISAO DA FAIXA DE TIPOS DE PRODUTO
003900*                         (EL/RO/AL/MO/OU) JUNTO AO CADASTRO.
004000* 30/06/2009 RPS CR-0760  INCLUIDAS CONDICOES 88 PARA REGIAO,
004100*                         NIVEL DO CLIENTE, TIPO DE PRODUTO E
004200*                         INDICADOR DE FRAGIL (SUBSTITUEM OS
004300*                         TESTES POR LITERAL NO PROGRAMA). BOOK
004400*                         RENOMEADO DE CARTCB01 PARA CARTCB1A
004500*                         (PADRAO DE NOMENCLATURA DE BOOKS).
004600*================================================================*
004700 01  CARTIN-HEADER-REG.
004800     05  CARTIN-CARRINHO-ID          PIC 9(09).
004900     05  CARTIN-CLIENTE-ID           PIC 9(09).
005000     05  CARTIN-CLIENTE-REGIAO       PIC X(02).
005100         88  REGIAO-SUDESTE              VALUE 'SE'.
005200         88  REGIAO-SUL                  VALUE 'SU'.
005300         88  REGIAO-NORDESTE             VALUE 'NE'.
005400         88  REGIAO-CENTRO-OESTE         VALUE 'CO'.
005500         88  REGIAO-NORTE                VALUE 'NO'.
005600     05  CARTIN-CLIENTE-TIPO         PIC X(01).
005700         88  CLIENTE-OURO                VALUE 'O'.
005800         88  CLIENTE-PRATA               VALUE 'P'.
005900         88  CLIENTE-BRONZE              VALUE 'B'.
006000     05  CARTIN-ITEM-COUNT           PIC 9(03).
006100     05  FILLER                      PIC X(70).
006200
006300 01  CARTIN-ITEM-REG.
006400     05  CARTIN-PRODUTO-ID           PIC 9(09).
006500     05  CARTIN-PRODUTO-TIPO         PIC X(02).
006600         88  PRODUTO-ELETRONICO          VALUE 'EL'.
006700         88  PRODUTO-ROUPA               VALUE 'RO'.
006800         88  PRODUTO-ALIMENTO            VALUE 'AL'.
006900         88  PRODUTO-MOVEIS              VALUE 'MO'.
007000         88  PRODUTO-OUTRO                VALUE 'OU'.
007100     05  CARTIN-PRODUTO-PRECO        PIC S9(07)V99.
007200     05  CARTIN-PRODUTO-PESO-FISICO  PIC S9(05)V99.
007300     05  CARTIN-PRODUTO-COMPRIMENTO  PIC S9(05)V99.
007400     05  CARTIN-PRODUTO-LARGURA      PIC S9(05)V99.
007500     05  CARTIN-PRODUTO-ALTURA       PIC S9(05)V99.
007600     05  CARTIN-PRODUTO-FRAGIL       PIC X(01).
007700         88  ITEM-FRAGIL-SIM             VALUE 'S'.
007800         88  ITEM-FRAGIL-NAO             VALUE 'N'.
007900     05  CARTIN-ITEM-QUANTIDADE      PIC 9(05).
008000     05  FILLER                      PIC X(40).
