000100******************************************************************
000200* PROGRAMADOR: ANA PAULA SOUZA - COBOL DICAS
000300* DATA.......: 14/03/1989
000400* DESCRICAO..: CALCULO DE FRETE E DESCONTO DO PEDIDO DE CATALOGO
000500* NOME.......: PED0001A
000600******************************************************************
000700* HISTORICO DE ALTERACOES:
000800* 14/03/1989 APS CR-0112  VERSAO INICIAL. LE O CARRINHO (CABECALHO  CR0112
000900*                         + ITENS), CALCULA SUBTOTAL, DESCONTOS
001000*                         POR TIPO DE PRODUTO E POR VALOR DO
001100*                         PEDIDO, E GRAVA O RESULTADO.
001200* 02/06/1990 APS CR-0145  INCLUIDA VALIDACAO DE REGIAO E NIVEL DE   CR0145
001300*                         CLIENTE NO CABECALHO DO CARRINHO.
001400* 19/11/1991 JRS CR-0201  CORRIGIDO ACUMULO DO DESCONTO POR TIPO    CR0201
001500*                         QUANDO HAVIA MAIS DE UM GRUPO ATIVO.
001600* 02/09/1994 JRS CR-0340  INCLUIDO CALCULO DE PESO CUBICO (USA AS   CR0340
001700*                         DIMENSOES DO PRODUTO) NO FRETE.
001800* 15/04/1995 MCO CR-0388  INCLUIDA TAXA DE MANUSEIO DE FRAGEIS E    CR0388
001900*                         FATOR DE REGIAO NO CALCULO DO FRETE.
002000* 20/08/1996 APS CR-0410  AJUSTE NA FAIXA DE PESO DO FRETE (ANTES   CR0410
002100*                         SO EXISTIAM DUAS FAIXAS).
002200* 11/05/1999 APS CR-0512  REVISAO GERAL DE CAMPOS DE DATA DO        CR0512
002300*                         PROGRAMA E COPIES - NAO HA CAMPO DE ANO
002400*                         COM 2 POSICOES NESTE PROGRAMA, BUG DO
002500*                         MILENIO NAO SE APLICA (Y2K).
002600* 20/07/2000 MCO CR-0555  INCLUIDO BENEFICIO DE FRETE POR NIVEL DO  CR0555
002700*                         CLIENTE (OURO/PRATA/BRONZE).
002800* 08/12/2001 APS CR-0588  PADRONIZADO LAYOUT DE SAIDA (PEDRES01)    CR0588
002900*                         COM OS NOVOS CAMPOS DE DESCONTO.
003000* 20/07/2006 MCO CR-0699  REVISAO DA FAIXA DE TIPOS DE PRODUTO      CR0699
003100*                         JUNTO AO CADASTRO (EL/RO/AL/MO/OU).
003200* 14/02/2009 RPS CR-0734  INCLUSO UPSI-0 PARA LIGAR/DESLIGAR O      CR0734
003300*                         DETALHE DO MOTIVO DE REJEICAO NO LOG.
003400* 30/06/2009 RPS CR-0760  BOOKS CARTCB01/PEDRES01 RENOMEADOS PARA   CR0760
003500*                         CARTCB1A/PEDRES1A (PADRAO DE NOMES DE
003600*                         BOOK DA CASA). VALIDACAO DO CABECALHO E
003700*                         DA TAXA DE FRAGEIS PASSAM A USAR
003800*                         CONDICOES 88 NO LUGAR DE LITERAIS.
003900* 17/09/2009 RPS CR-0780  CORRIGIDO ERRO GRAVE: CARTIN-HEADER-REG   CR0780
004000*                         E CARTIN-ITEM-REG DIVIDEM O BUFFER DA FD
004100*                         CARTIN-ARQ. A LEITURA DOS ITENS SOBRE-
004200*                         ESCREVIA O CABECALHO (INCLUSIVE O CAMPO
004300*                         DE QTDE DE ITENS, USADO COMO LIMITE DO
004400*                         LACO). CABECALHO AGORA E COPIADO PARA A
004500*                         AREA WRK-AREA-CABECALHO LOGO APOS A
004600*                         LEITURA, ANTES DE LER OS ITENS.
004700* 24/09/2009 RPS CR-0781  AMPLIADOS PARA V9(6) OS CAMPOS INTERME-   CR0781
004800*                         DIARIOS DO DESCONTO (WRK-SUBTOT-APOS-
004900*                         TIPO, WRK-SUBTOT-FINAL, WRK-DESCONTO-
005000*                         TIPO-TOTAL, WRK-DESCONTO-VALOR-TOTAL) E
005100*                         DO FRETE (WRK-FRETE-BRUTO, WRK-FRETE-
005200*                         FINAL), QUE TRUNCAVAM EM V9999 ANTES DA
005300*                         GRAVACAO FINAL. SO HA DUAS CASAS DE
005400*                         ARREDONDAMENTO NO CALCULO: O PESO CUBICO
005500*                         E O TOTAL FINAL DO PEDIDO (0009). AJUS-
005600*                         TADOS OS REDEFINES WRK-AREA-SUBTOTAL-RAW
005700*                         (X(83)) E WRK-AREA-FRETE-RAW (X(66)).
005800* 01/10/2009 RPS CR-0782  CORRIGIDA 0071-CALCULAR-PESO-CUBICO: O    CR0782
005900*                         TESTE DE DIMENSAO FALTANTE (= ZERO) VINHA
006000*                         ANTES DO TESTE DE DIMENSAO NEGATIVA, ENTAO
006100*                         UM ITEM COM UMA DIMENSAO ZERO E OUTRA
006200*                         NEGATIVA (EX.: COMPRIMENTO=0, LARGURA=-5)
006300*                         PASSAVA COM PESO CUBICO ZERO EM VEZ DE SER
006400*                         REJEITADO. TESTE DE NEGATIVO AGORA E O
006500*                         PRIMEIRO, INDEPENDENTE DAS DEMAIS.
006600******************************************************************
006700 IDENTIFICATION DIVISION.
006800 PROGRAM-ID.    PED0001A.
006900 AUTHOR.        ANA PAULA SOUZA.
007000 INSTALLATION.  COBOL DICAS - DEPTO DE LOGISTICA.
007100 DATE-WRITTEN.  14/03/1989.
007200 DATE-COMPILED.
007300 SECURITY.      CONFIDENCIAL - USO RESTRITO AO DEPTO DE LOGISTICA.
007400*================================================================*
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     UPSI-0 ON  STATUS IS WRK-COND-DETALHE-ON
007900            OFF STATUS IS WRK-COND-DETALHE-OFF.
008000      
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT CARTIN-ARQ ASSIGN TO CARTIN
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500      
008600     SELECT PEDRES-ARQ ASSIGN TO PEDRES
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800      
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  CARTIN-ARQ.
009200     COPY CARTCB1A.
009300
009400 FD  PEDRES-ARQ.
009500     COPY PEDRES1A.
009600      
009700 WORKING-STORAGE SECTION.
009800*-- Chaves de controle de laco e fim de arquivo
009900 77  WRK-FIM-ARQ                    PIC X(01)     VALUE 'N'.
010000 77  WRK-SW-PEDIDO-VALIDO           PIC X(01)     VALUE 'S'.
010100 77  WRK-SW-ENCONTROU-GRUPO         PIC X(01)     VALUE 'N'.
010200      
010300*-- Contadores de movimento (COMP - nao sao valores monetarios)
010400 77  WRK-CONT-PEDIDOS-LIDOS         PIC 9(07) COMP VALUE ZERO.
010500 77  WRK-CONT-PEDIDOS-OK            PIC 9(07) COMP VALUE ZERO.
010600 77  WRK-CONT-PEDIDOS-REJ           PIC 9(07) COMP VALUE ZERO.
010700      
010800*-- Indices e subscritos de tabela (COMP)
010900 77  WRK-IND-ITEM                   PIC 9(05) COMP VALUE ZERO.
011000 77  WRK-IND-GRUPO                  PIC 9(03) COMP VALUE ZERO.
011100 77  WRK-IND-GRUPO-ACHADO           PIC 9(03) COMP VALUE ZERO.
011200 77  WRK-QTD-GRUPOS-ATIVOS          PIC 9(03) COMP VALUE ZERO.
011300
011400*-- Estagio do cabecalho lido (CARTIN-HEADER-REG e CARTIN-ITEM-REG
011500*-- DIVIDEM O MESMO BUFFER DA FD CARTIN-ARQ; OS CAMPOS DO CABECALHO
011600*-- SAO COPIADOS AQUI ANTES DE LER OS ITENS, QUE SOBRESCREVEM O
011700*-- BUFFER, PARA FICAREM DISPONIVEIS ATE O FIM DO PEDIDO - CR-0780)
011800 01  WRK-AREA-CABECALHO.
011900     05  WRK-CAB-CARRINHO-ID           PIC 9(09)      VALUE ZERO.
012000     05  WRK-CAB-CLIENTE-REGIAO        PIC X(02)      VALUE SPACES.
012100         88  WRK-CAB-REGIAO-SUDESTE        VALUE 'SE'.
012200         88  WRK-CAB-REGIAO-SUL            VALUE 'SU'.
012300         88  WRK-CAB-REGIAO-NORDESTE       VALUE 'NE'.
012400         88  WRK-CAB-REGIAO-CENTRO-OESTE   VALUE 'CO'.
012500         88  WRK-CAB-REGIAO-NORTE          VALUE 'NO'.
012600     05  WRK-CAB-CLIENTE-TIPO          PIC X(01)      VALUE SPACES.
012700         88  WRK-CAB-CLIENTE-OURO          VALUE 'O'.
012800         88  WRK-CAB-CLIENTE-PRATA         VALUE 'P'.
012900         88  WRK-CAB-CLIENTE-BRONZE        VALUE 'B'.
013000     05  WRK-CAB-ITEM-COUNT            PIC 9(03)      VALUE ZERO.
013100     05  FILLER                        PIC X(10).
013200
013300*-- Tabela de itens do carrinho lido do CARTIN-ARQ
013400 01  WRK-TAB-ITENS.
013500     05  WRK-ITEM-REG OCCURS 150 TIMES.
013600         10  WRK-ITEM-PRODUTO-ID       PIC 9(09).
013700         10  WRK-ITEM-PRODUTO-TIPO     PIC X(02).
013800         10  WRK-ITEM-PRODUTO-PRECO    PIC S9(07)V99.
013900         10  WRK-ITEM-PESO-FISICO      PIC S9(05)V99.
014000         10  WRK-ITEM-COMPRIMENTO      PIC S9(05)V99.
014100         10  WRK-ITEM-LARGURA          PIC S9(05)V99.
014200         10  WRK-ITEM-ALTURA           PIC S9(05)V99.
014300         10  WRK-ITEM-FRAGIL           PIC X(01).
014400             88  WRK-ITEM-FRAGIL-SIM       VALUE 'S'.
014500             88  WRK-ITEM-FRAGIL-NAO       VALUE 'N'.
014600         10  WRK-ITEM-QUANTIDADE       PIC 9(05).
014700         10  FILLER                    PIC X(10).
014800      
014900*-- Tabela de grupos por tipo de produto (desconto por tipo)
015000 01  WRK-TAB-GRUPOS.
015100     05  WRK-GRUPO-REG OCCURS 10 TIMES.
015200         10  WRK-GRUPO-TIPO            PIC X(02).
015300         10  WRK-GRUPO-SUBTOTAL        PIC S9(09)V9999.
015400         10  WRK-GRUPO-QTDE            PIC 9(07) COMP.
015500         10  FILLER                    PIC X(05).
015600      
015700*-- Tabela de fator de frete por regiao, carregada por VALUE/
015800*-- REDEFINES (nao depende de leitura de arquivo de parametros)
015900 01  WRK-TAB-REGIAO-LIT.
016000     05  FILLER                    PIC X(07) VALUE 'SE10000'.
016100     05  FILLER                    PIC X(07) VALUE 'SU10500'.
016200     05  FILLER                    PIC X(07) VALUE 'NE11000'.
016300     05  FILLER                    PIC X(07) VALUE 'CO12000'.
016400     05  FILLER                    PIC X(07) VALUE 'NO13000'.
016500 01  WRK-TAB-REGIAO REDEFINES WRK-TAB-REGIAO-LIT.
016600     05  WRK-REGIAO-REG OCCURS 5 TIMES
016700             INDEXED BY IDX-REGIAO.
016800         10  WRK-REGIAO-COD            PIC X(02).
016900         10  WRK-REGIAO-FATOR          PIC 9(01)V9999.
017000      
017100*-- Constantes de regra de negocio (faixas, percentuais e taxas)
017200 01  WRK-CONSTANTES.
017300     05  WRK-CONST-QTDE-MIN-05         PIC 9(02) COMP VALUE 3.
017400     05  WRK-CONST-QTDE-MIN-10         PIC 9(02) COMP VALUE 5.
017500     05  WRK-CONST-QTDE-MIN-15         PIC 9(02) COMP VALUE 8.
017600     05  WRK-CONST-PERC-DESC-05        PIC V9999 VALUE 0.0500.
017700     05  WRK-CONST-PERC-DESC-10        PIC V9999 VALUE 0.1000.
017800     05  WRK-CONST-PERC-DESC-15        PIC V9999 VALUE 0.1500.
017900     05  WRK-CONST-LIMIAR-10           PIC 9(05)V99 VALUE 500.00.
018000     05  WRK-CONST-LIMIAR-20           PIC 9(05)V99 VALUE 1000.00.
018100     05  WRK-CONST-PERC-VALOR-10       PIC V9999 VALUE 0.1000.
018200     05  WRK-CONST-PERC-VALOR-20       PIC V9999 VALUE 0.2000.
018300     05  WRK-CONST-PESO-FAIXA-05       PIC 9(03)V99 VALUE 5.00.
018400     05  WRK-CONST-PESO-FAIXA-10       PIC 9(03)V99 VALUE 10.00.
018500     05  WRK-CONST-PESO-FAIXA-50       PIC 9(03)V99 VALUE 50.00.
018600     05  WRK-CONST-TARIFA-KG-B         PIC 9(03)V99 VALUE 2.00.
018700     05  WRK-CONST-TARIFA-KG-C         PIC 9(03)V99 VALUE 4.00.
018800     05  WRK-CONST-TARIFA-KG-D         PIC 9(03)V99 VALUE 7.00.
018900     05  WRK-CONST-TAXA-MINIMA         PIC 9(03)V99 VALUE 12.00.
019000     05  WRK-CONST-TAXA-FRAGIL         PIC 9(03)V99 VALUE 5.00.
019100     05  WRK-CONST-DIVISOR-CUBICO      PIC 9(05) COMP VALUE 6000.
019200     05  WRK-CONST-PERC-BENEF-PRATA    PIC V9999 VALUE 0.5000.
019300     05  FILLER                       PIC X(05).
019400      
019500*-- Area de trabalho do subtotal e dos descontos do pedido. Os
019600*-- campos com V9(6) evitam truncamento intermediario nas multi-
019700*-- plicacoes de percentual (CR-0781) - o unico arredondamento
019800*-- (ROUNDED) do calculo de desconto/frete e o da GRAVACAO FINAL.
019900 01  WRK-AREA-SUBTOTAL.
020000     05  WRK-SUBTOT-BRUTO              PIC S9(09)V99   VALUE ZERO.
020100     05  WRK-SUBTOT-APOS-TIPO          PIC S9(09)V9(6) VALUE ZERO.
020200     05  WRK-SUBTOT-FINAL              PIC S9(09)V9(6) VALUE ZERO.
020300     05  WRK-DESCONTO-TIPO-TOTAL       PIC S9(09)V9(6) VALUE ZERO.
020400     05  WRK-DESCONTO-VALOR-TOTAL      PIC S9(09)V9(6) VALUE ZERO.
020500     05  WRK-PERC-APLICADO             PIC V9999       VALUE ZERO.
020600     05  FILLER                        PIC X(08).
020700 01  WRK-AREA-SUBTOTAL-RAW REDEFINES WRK-AREA-SUBTOTAL
020800                                      PIC X(83).
020900      
021000*-- Area de trabalho do peso tributavel (fisico x cubico)
021100 01  WRK-AREA-PESO.
021200     05  WRK-PESO-FISICO-ITEM          PIC S9(05)V99   VALUE ZERO.
021300     05  WRK-PESO-CUBICO-ITEM          PIC S9(05)V99   VALUE ZERO.
021400     05  WRK-PESO-TRIBUTAVEL-ITEM      PIC S9(05)V99   VALUE ZERO.
021500     05  WRK-PESO-TRIBUTAVEL-TOTAL     PIC S9(07)V99   VALUE ZERO.
021600     05  WRK-VOLUME-CM3                PIC S9(09)V99   VALUE ZERO.
021700     05  FILLER                        PIC X(08).
021800      
021900*-- Area de trabalho do calculo de frete. WRK-FRETE-BRUTO/FINAL em
022000*-- V9(6) para nao truncar antes da GRAVACAO FINAL (CR-0781).
022100 01  WRK-AREA-FRETE.
022200     05  WRK-FRETE-BASE                PIC S9(07)V99   VALUE ZERO.
022300     05  WRK-FRETE-MINIMO              PIC S9(03)V99   VALUE ZERO.
022400     05  WRK-FRETE-TAXA-FRAGEIS        PIC S9(07)V99   VALUE ZERO.
022500     05  WRK-FRETE-FATOR-REGIAO        PIC 9(01)V9999  VALUE ZERO.
022600     05  WRK-FRETE-BRUTO               PIC S9(09)V9(6) VALUE ZERO.
022700     05  WRK-FRETE-FINAL               PIC S9(09)V9(6) VALUE ZERO.
022800     05  FILLER                        PIC X(08).
022900 01  WRK-AREA-FRETE-RAW REDEFINES WRK-AREA-FRETE
023000                                      PIC X(66).
023100      
023200*-- Area de trabalho do total final do pedido
023300 01  WRK-AREA-TOTAL.
023400     05  WRK-TOTAL-PEDIDO              PIC S9(09)V99   VALUE ZERO.
023500     05  FILLER                        PIC X(08).
023600      
023700*-- Area de mensagem de motivo de rejeicao do pedido
023800 01  WRK-AREA-REJEICAO.
023900     05  WRK-MSG-REJEICAO              PIC X(40) VALUE SPACES.
024000     05  FILLER                        PIC X(10).
024100      
024200*================================================================*
024300 PROCEDURE                       DIVISION.
024400*================================================================*
024500      
024600*----------------------------------------------------------------*
024700*    PROCESSAMENTO PRINCIPAL DO CALCULO DE PEDIDOS
024800*----------------------------------------------------------------*
024900*> cobol-lint CL002 0000-processar
025000 0000-PROCESSAR                  SECTION.
025100*----------------------------------------------------------------*
025200      
025300     OPEN INPUT  CARTIN-ARQ
025400          OUTPUT PEDRES-ARQ
025500      
025600     PERFORM 0001-LER-CABECALHO
025700     PERFORM 0099-PROCESSAR-PEDIDO UNTIL WRK-FIM-ARQ EQUAL 'S'
025800      
025900     CLOSE CARTIN-ARQ
026000           PEDRES-ARQ
026100      
026200     PERFORM 9999-FINALIZAR
026300     .
026400*----------------------------------------------------------------*
026500*> cobol-lint CL002 0000-end
026600 0000-END.                       EXIT.
026700*----------------------------------------------------------------*
026800      
026900*----------------------------------------------------------------*
027000*    LEITURA DO CABECALHO DE UM CARRINHO (PEDIDO)
027100*----------------------------------------------------------------*
027200*> cobol-lint CL002 0001-ler-cabecalho
027300 0001-LER-CABECALHO               SECTION.
027400*----------------------------------------------------------------*
027500      
027600     READ CARTIN-ARQ
027700         AT END MOVE 'S'          TO WRK-FIM-ARQ
027800     END-READ
027900*-- CR-0780: cabecalho copiado para a WRK-AREA-CABECALHO antes que
028000*-- 0002-LER-ITENS SOBREESCREVA O BUFFER COMPARTILHADO DA FD.
028100     IF WRK-FIM-ARQ NOT EQUAL 'S'
028200         MOVE CARTIN-CARRINHO-ID  TO WRK-CAB-CARRINHO-ID
028300         MOVE CARTIN-CLIENTE-REGIAO
028400                                  TO WRK-CAB-CLIENTE-REGIAO
028500         MOVE CARTIN-CLIENTE-TIPO TO WRK-CAB-CLIENTE-TIPO
028600         MOVE CARTIN-ITEM-COUNT   TO WRK-CAB-ITEM-COUNT
028700     END-IF
028800     .
028900*----------------------------------------------------------------*
029000*> cobol-lint CL002 0001-end
029100 0001-END.                       EXIT.
029200*----------------------------------------------------------------*
029300      
029400*----------------------------------------------------------------*
029500*    CONDUTOR DO PROCESSAMENTO DE UM PEDIDO COMPLETO
029600*----------------------------------------------------------------*
029700*> cobol-lint CL002 0099-processar-pedido
029800 0099-PROCESSAR-PEDIDO            SECTION.
029900*----------------------------------------------------------------*
030000      
030100     ADD 1                        TO WRK-CONT-PEDIDOS-LIDOS
030200     MOVE 'S'                     TO WRK-SW-PEDIDO-VALIDO
030300     MOVE SPACES                  TO WRK-MSG-REJEICAO
030400      
030500     PERFORM 0002-LER-ITENS
030600     PERFORM 0003-VALIDAR-CABECALHO
030700      
030800     IF WRK-SW-PEDIDO-VALIDO EQUAL 'S'
030900         PERFORM 0004-CALCULAR-SUBTOTAL
031000     END-IF
031100      
031200     IF WRK-SW-PEDIDO-VALIDO EQUAL 'S'
031300         PERFORM 0005-CALCULAR-DESCONTO-TIPO
031400     END-IF
031500      
031600     IF WRK-SW-PEDIDO-VALIDO EQUAL 'S'
031700         PERFORM 0006-CALCULAR-DESCONTO-VALOR
031800     END-IF
031900      
032000     IF WRK-SW-PEDIDO-VALIDO EQUAL 'S'
032100         PERFORM 0007-CALCULAR-PESO-TRIBUTAVEL
032200     END-IF
032300      
032400     IF WRK-SW-PEDIDO-VALIDO EQUAL 'S'
032500         PERFORM 0008-CALCULAR-FRETE
032600     END-IF
032700      
032800     IF WRK-SW-PEDIDO-VALIDO EQUAL 'S'
032900         PERFORM 0009-GRAVAR-RESULTADO
033000         ADD 1                    TO WRK-CONT-PEDIDOS-OK
033100     ELSE
033200         PERFORM 0010-REJEITAR-PEDIDO
033300     END-IF
033400      
033500     PERFORM 0001-LER-CABECALHO
033600     .
033700*----------------------------------------------------------------*
033800*> cobol-lint CL002 0099-end
033900 0099-END.                       EXIT.
034000*----------------------------------------------------------------*
034100      
034200*----------------------------------------------------------------*
034300*    LEITURA DOS ITENS DO CARRINHO PARA A TABELA WRK-TAB-ITENS
034400*----------------------------------------------------------------*
034500*> cobol-lint CL002 0002-ler-itens
034600 0002-LER-ITENS                   SECTION.
034700*----------------------------------------------------------------*
034800      
034900     PERFORM 0021-LER-UM-ITEM
035000         VARYING WRK-IND-ITEM FROM 1 BY 1
035100             UNTIL WRK-IND-ITEM GREATER WRK-CAB-ITEM-COUNT
035200     .
035300*----------------------------------------------------------------*
035400*> cobol-lint CL002 0002-end
035500 0002-END.                       EXIT.
035600*----------------------------------------------------------------*
035700      
035800*----------------------------------------------------------------*
035900*    LEITURA DE UMA LINHA DE ITEM E CARGA NA TABELA DE ITENS
036000*----------------------------------------------------------------*
036100*> cobol-lint CL002 0021-ler-um-item
036200 0021-LER-UM-ITEM                 SECTION.
036300*----------------------------------------------------------------*
036400      
036500     READ CARTIN-ARQ
036600         AT END MOVE 'S'          TO WRK-FIM-ARQ
036700     END-READ
036800      
036900     IF WRK-FIM-ARQ NOT EQUAL 'S'
037000         MOVE CARTIN-PRODUTO-ID
037100                          TO WRK-ITEM-PRODUTO-ID (WRK-IND-ITEM)
037200         MOVE CARTIN-PRODUTO-TIPO
037300                          TO WRK-ITEM-PRODUTO-TIPO (WRK-IND-ITEM)
037400         MOVE CARTIN-PRODUTO-PRECO
037500                          TO WRK-ITEM-PRODUTO-PRECO (WRK-IND-ITEM)
037600         MOVE CARTIN-PRODUTO-PESO-FISICO
037700                          TO WRK-ITEM-PESO-FISICO (WRK-IND-ITEM)
037800         MOVE CARTIN-PRODUTO-COMPRIMENTO
037900                          TO WRK-ITEM-COMPRIMENTO (WRK-IND-ITEM)
038000         MOVE CARTIN-PRODUTO-LARGURA
038100                          TO WRK-ITEM-LARGURA (WRK-IND-ITEM)
038200         MOVE CARTIN-PRODUTO-ALTURA
038300                          TO WRK-ITEM-ALTURA (WRK-IND-ITEM)
038400         MOVE CARTIN-PRODUTO-FRAGIL
038500                          TO WRK-ITEM-FRAGIL (WRK-IND-ITEM)
038600         MOVE CARTIN-ITEM-QUANTIDADE
038700                          TO WRK-ITEM-QUANTIDADE (WRK-IND-ITEM)
038800     END-IF
038900     .
039000*----------------------------------------------------------------*
039100*> cobol-lint CL002 0021-end
039200 0021-END.                       EXIT.
039300*----------------------------------------------------------------*
039400      
039500*----------------------------------------------------------------*
039600*    VALIDACAO DO CABECALHO DO CARRINHO (REGRA 1)
039700*----------------------------------------------------------------*
039800*> cobol-lint CL002 0003-validar-cabecalho
039900 0003-VALIDAR-CABECALHO           SECTION.
040000*----------------------------------------------------------------*
040100      
040200     IF WRK-CAB-ITEM-COUNT EQUAL ZERO
040300         MOVE 'N'                 TO WRK-SW-PEDIDO-VALIDO
040400         MOVE 'CARRINHO NAO PODE SER VAZIO'
040500                                  TO WRK-MSG-REJEICAO
040600     END-IF
040700
040800     IF NOT WRK-CAB-REGIAO-SUDESTE  AND
040900        NOT WRK-CAB-REGIAO-SUL      AND
041000        NOT WRK-CAB-REGIAO-NORDESTE AND
041100        NOT WRK-CAB-REGIAO-CENTRO-OESTE AND
041200        NOT WRK-CAB-REGIAO-NORTE
041300         MOVE 'N'                 TO WRK-SW-PEDIDO-VALIDO
041400         MOVE 'REGIAO DO CLIENTE INVALIDA'
041500                                  TO WRK-MSG-REJEICAO
041600     END-IF
041700
041800     IF NOT WRK-CAB-CLIENTE-OURO  AND
041900        NOT WRK-CAB-CLIENTE-PRATA AND
042000        NOT WRK-CAB-CLIENTE-BRONZE
042100         MOVE 'N'                 TO WRK-SW-PEDIDO-VALIDO
042200         MOVE 'NIVEL DO CLIENTE INVALIDO'
042300                                  TO WRK-MSG-REJEICAO
042400     END-IF
042500     .
042600*----------------------------------------------------------------*
042700*> cobol-lint CL002 0003-end
042800 0003-END.                       EXIT.
042900*----------------------------------------------------------------*
043000      
043100*----------------------------------------------------------------*
043200*    CALCULO DO SUBTOTAL DA MERCADORIA (REGRA 2)
043300*----------------------------------------------------------------*
043400*> cobol-lint CL002 0004-calcular-subtotal
043500 0004-CALCULAR-SUBTOTAL           SECTION.
043600*----------------------------------------------------------------*
043700      
043800     MOVE ZERO                    TO WRK-SUBTOT-BRUTO
043900      
044000     PERFORM 0041-ACUMULAR-ITEM-SUBTOTAL
044100         VARYING WRK-IND-ITEM FROM 1 BY 1
044200             UNTIL WRK-IND-ITEM GREATER WRK-CAB-ITEM-COUNT
044300                OR WRK-SW-PEDIDO-VALIDO EQUAL 'N'
044400     .
044500*----------------------------------------------------------------*
044600*> cobol-lint CL002 0004-end
044700 0004-END.                       EXIT.
044800*----------------------------------------------------------------*
044900      
045000*----------------------------------------------------------------*
045100*    ACUMULO DE UM ITEM NO SUBTOTAL (VALIDA QTDE E PRECO)
045200*----------------------------------------------------------------*
045300*> cobol-lint CL002 0041-acumular-item-subtotal
045400 0041-ACUMULAR-ITEM-SUBTOTAL      SECTION.
045500*----------------------------------------------------------------*
045600      
045700     IF WRK-ITEM-QUANTIDADE (WRK-IND-ITEM) EQUAL ZERO
045800         MOVE 'N'                 TO WRK-SW-PEDIDO-VALIDO
045900         MOVE 'QUANTIDADE DO ITEM DEVE SER MAIOR QUE ZERO'
046000                                  TO WRK-MSG-REJEICAO
046100     ELSE
046200         IF WRK-ITEM-PRODUTO-PRECO (WRK-IND-ITEM) LESS ZERO
046300             MOVE 'N'             TO WRK-SW-PEDIDO-VALIDO
046400             MOVE 'PRECO DO PRODUTO INVALIDO'
046500                                  TO WRK-MSG-REJEICAO
046600         ELSE
046700             COMPUTE WRK-SUBTOT-BRUTO =
046800                 WRK-SUBTOT-BRUTO +
046900                 (WRK-ITEM-PRODUTO-PRECO (WRK-IND-ITEM) *
047000                  WRK-ITEM-QUANTIDADE (WRK-IND-ITEM))
047100         END-IF
047200     END-IF
047300     .
047400*----------------------------------------------------------------*
047500*> cobol-lint CL002 0041-end
047600 0041-END.                       EXIT.
047700*----------------------------------------------------------------*
047800      
047900*----------------------------------------------------------------*
048000*    DESCONTO POR FAIXA DE QUANTIDADE DO TIPO DE PRODUTO (REGRA 3)
048100*----------------------------------------------------------------*
048200*> cobol-lint CL002 0005-calcular-desconto-tipo
048300 0005-CALCULAR-DESCONTO-TIPO      SECTION.
048400*----------------------------------------------------------------*
048500      
048600     MOVE ZERO                    TO WRK-QTD-GRUPOS-ATIVOS
048700      
048800     PERFORM 0051-LIMPAR-GRUPO
048900         VARYING WRK-IND-GRUPO FROM 1 BY 1
049000             UNTIL WRK-IND-GRUPO GREATER 10
049100      
049200     PERFORM 0052-AGRUPAR-ITEM-POR-TIPO
049300         VARYING WRK-IND-ITEM FROM 1 BY 1
049400             UNTIL WRK-IND-ITEM GREATER WRK-CAB-ITEM-COUNT
049500      
049600     MOVE ZERO                    TO WRK-DESCONTO-TIPO-TOTAL
049700      
049800     PERFORM 0053-APURAR-PERCENTUAL-TIPO
049900         VARYING WRK-IND-GRUPO FROM 1 BY 1
050000             UNTIL WRK-IND-GRUPO GREATER WRK-QTD-GRUPOS-ATIVOS
050100      
050200     COMPUTE WRK-SUBTOT-APOS-TIPO =
050300         WRK-SUBTOT-BRUTO - WRK-DESCONTO-TIPO-TOTAL
050400     .
050500*----------------------------------------------------------------*
050600*> cobol-lint CL002 0005-end
050700 0005-END.                       EXIT.
050800*----------------------------------------------------------------*
050900      
051000*----------------------------------------------------------------*
051100*    LIMPEZA DE UMA ENTRADA DA TABELA DE GRUPOS POR TIPO
051200*----------------------------------------------------------------*
051300*> cobol-lint CL002 0051-limpar-grupo
051400 0051-LIMPAR-GRUPO                SECTION.
051500*----------------------------------------------------------------*
051600      
051700     MOVE SPACES     TO WRK-GRUPO-TIPO (WRK-IND-GRUPO)
051800     MOVE ZERO       TO WRK-GRUPO-SUBTOTAL (WRK-IND-GRUPO)
051900     MOVE ZERO       TO WRK-GRUPO-QTDE (WRK-IND-GRUPO)
052000     .
052100*----------------------------------------------------------------*
052200*> cobol-lint CL002 0051-end
052300 0051-END.                       EXIT.
052400*----------------------------------------------------------------*
052500      
052600*----------------------------------------------------------------*
052700*    AGRUPAMENTO DE UM ITEM NO GRUPO DE SEU TIPO DE PRODUTO
052800*----------------------------------------------------------------*
052900*> cobol-lint CL002 0052-agrupar-item-por-tipo
053000 0052-AGRUPAR-ITEM-POR-TIPO       SECTION.
053100*----------------------------------------------------------------*
053200      
053300     MOVE 'N'                     TO WRK-SW-ENCONTROU-GRUPO
053400     MOVE ZERO                    TO WRK-IND-GRUPO-ACHADO
053500      
053600     PERFORM 0054-LOCALIZAR-GRUPO
053700         VARYING WRK-IND-GRUPO FROM 1 BY 1
053800             UNTIL WRK-IND-GRUPO GREATER WRK-QTD-GRUPOS-ATIVOS
053900                OR WRK-SW-ENCONTROU-GRUPO EQUAL 'S'
054000      
054100     IF WRK-SW-ENCONTROU-GRUPO EQUAL 'N'
054200         ADD 1                    TO WRK-QTD-GRUPOS-ATIVOS
054300         MOVE WRK-QTD-GRUPOS-ATIVOS
054400                                  TO WRK-IND-GRUPO-ACHADO
054500         MOVE WRK-ITEM-PRODUTO-TIPO (WRK-IND-ITEM)
054600                      TO WRK-GRUPO-TIPO (WRK-IND-GRUPO-ACHADO)
054700     END-IF
054800      
054900     COMPUTE WRK-GRUPO-SUBTOTAL (WRK-IND-GRUPO-ACHADO) =
055000         WRK-GRUPO-SUBTOTAL (WRK-IND-GRUPO-ACHADO) +
055100         (WRK-ITEM-PRODUTO-PRECO (WRK-IND-ITEM) *
055200          WRK-ITEM-QUANTIDADE (WRK-IND-ITEM))
055300      
055400     ADD WRK-ITEM-QUANTIDADE (WRK-IND-ITEM)
055500                      TO WRK-GRUPO-QTDE (WRK-IND-GRUPO-ACHADO)
055600     .
055700*----------------------------------------------------------------*
055800*> cobol-lint CL002 0052-end
055900 0052-END.                       EXIT.
056000*----------------------------------------------------------------*
056100      
056200*----------------------------------------------------------------*
056300*    LOCALIZACAO DO GRUPO DO TIPO DE PRODUTO DO ITEM CORRENTE
056400*
056500*    JRS - CR-0201: O INDICE WRK-IND-GRUPO-ACHADO E GRAVADO AQUI,   CR0201
056600*    NO MOMENTO EXATO DO ACHADO - O PERFORM VARYING QUE CHAMA ESTA
056700*    SECTION JA INCREMENTA WRK-IND-GRUPO ANTES DE TESTAR O UNTIL,
056800*    DE FORMA QUE WRK-IND-GRUPO NAO PODE SER USADO DEPOIS DO LACO.
056900*----------------------------------------------------------------*
057000*> cobol-lint CL002 0054-localizar-grupo
057100 0054-LOCALIZAR-GRUPO             SECTION.
057200*----------------------------------------------------------------*
057300      
057400     IF WRK-GRUPO-TIPO (WRK-IND-GRUPO) EQUAL
057500        WRK-ITEM-PRODUTO-TIPO (WRK-IND-ITEM)
057600         MOVE 'S'                 TO WRK-SW-ENCONTROU-GRUPO
057700         MOVE WRK-IND-GRUPO        TO WRK-IND-GRUPO-ACHADO
057800     END-IF
057900     .
058000*----------------------------------------------------------------*
058100*> cobol-lint CL002 0054-end
058200 0054-END.                       EXIT.
058300*----------------------------------------------------------------*
058400      
058500*----------------------------------------------------------------*
058600*    APURACAO DO PERCENTUAL DE DESCONTO DE UM GRUPO (REGRA 3)
058700*----------------------------------------------------------------*
058800*> cobol-lint CL002 0053-apurar-percentual-tipo
058900 0053-APURAR-PERCENTUAL-TIPO      SECTION.
059000*----------------------------------------------------------------*
059100      
059200     IF WRK-GRUPO-QTDE (WRK-IND-GRUPO) GREATER EQUAL
059300        WRK-CONST-QTDE-MIN-15
059400         MOVE WRK-CONST-PERC-DESC-15 TO WRK-PERC-APLICADO
059500     ELSE
059600         IF WRK-GRUPO-QTDE (WRK-IND-GRUPO) GREATER EQUAL
059700            WRK-CONST-QTDE-MIN-10
059800             MOVE WRK-CONST-PERC-DESC-10 TO WRK-PERC-APLICADO
059900         ELSE
060000             IF WRK-GRUPO-QTDE (WRK-IND-GRUPO) GREATER EQUAL
060100                WRK-CONST-QTDE-MIN-05
060200                 MOVE WRK-CONST-PERC-DESC-05 TO WRK-PERC-APLICADO
060300             ELSE
060400                 MOVE ZERO        TO WRK-PERC-APLICADO
060500             END-IF
060600         END-IF
060700     END-IF
060800      
060900     IF WRK-PERC-APLICADO GREATER ZERO
061000         COMPUTE WRK-DESCONTO-TIPO-TOTAL =
061100             WRK-DESCONTO-TIPO-TOTAL +
061200             (WRK-GRUPO-SUBTOTAL (WRK-IND-GRUPO) *
061300              WRK-PERC-APLICADO)
061400     END-IF
061500     .
061600*----------------------------------------------------------------*
061700*> cobol-lint CL002 0053-end
061800 0053-END.                       EXIT.
061900*----------------------------------------------------------------*
062000      
062100*----------------------------------------------------------------*
062200*    DESCONTO POR FAIXA DE VALOR DO PEDIDO (REGRA 4)
062300*----------------------------------------------------------------*
062400*> cobol-lint CL002 0006-calcular-desconto-valor
062500 0006-CALCULAR-DESCONTO-VALOR     SECTION.
062600*----------------------------------------------------------------*
062700      
062800     IF WRK-SUBTOT-APOS-TIPO GREATER WRK-CONST-LIMIAR-20
062900         MOVE WRK-CONST-PERC-VALOR-20 TO WRK-PERC-APLICADO
063000     ELSE
063100         IF WRK-SUBTOT-APOS-TIPO GREATER WRK-CONST-LIMIAR-10
063200             MOVE WRK-CONST-PERC-VALOR-10 TO WRK-PERC-APLICADO
063300         ELSE
063400             MOVE ZERO            TO WRK-PERC-APLICADO
063500         END-IF
063600     END-IF
063700      
063800     IF WRK-PERC-APLICADO GREATER ZERO
063900         COMPUTE WRK-DESCONTO-VALOR-TOTAL =
064000             WRK-SUBTOT-APOS-TIPO * WRK-PERC-APLICADO
064100         COMPUTE WRK-SUBTOT-FINAL =
064200             WRK-SUBTOT-APOS-TIPO - WRK-DESCONTO-VALOR-TOTAL
064300     ELSE
064400         MOVE ZERO                TO WRK-DESCONTO-VALOR-TOTAL
064500         MOVE WRK-SUBTOT-APOS-TIPO TO WRK-SUBTOT-FINAL
064600     END-IF
064700     .
064800*----------------------------------------------------------------*
064900*> cobol-lint CL002 0006-end
065000 0006-END.                       EXIT.
065100*----------------------------------------------------------------*
065200      
065300*----------------------------------------------------------------*
065400*    PESO TRIBUTAVEL TOTAL DO PEDIDO (REGRA 5)
065500*----------------------------------------------------------------*
065600*> cobol-lint CL002 0007-calcular-peso-tributavel
065700 0007-CALCULAR-PESO-TRIBUTAVEL    SECTION.
065800*----------------------------------------------------------------*
065900      
066000     MOVE ZERO                    TO WRK-PESO-TRIBUTAVEL-TOTAL
066100      
066200     PERFORM 0072-ACUMULAR-PESO-ITEM
066300         VARYING WRK-IND-ITEM FROM 1 BY 1
066400             UNTIL WRK-IND-ITEM GREATER WRK-CAB-ITEM-COUNT
066500                OR WRK-SW-PEDIDO-VALIDO EQUAL 'N'
066600     .
066700*----------------------------------------------------------------*
066800*> cobol-lint CL002 0007-end
066900 0007-END.                       EXIT.
067000*----------------------------------------------------------------*
067100      
067200*----------------------------------------------------------------*
067300*    PESO CUBICO DE UM ITEM (REGRA 5 - UNICO ARREDONDAMENTO
067400*    INTERMEDIARIO PREVISTO, ALEM DO TOTAL FINAL DO PEDIDO)
067500*----------------------------------------------------------------*
067600*> cobol-lint CL002 0071-calcular-peso-cubico
067700 0071-CALCULAR-PESO-CUBICO        SECTION.
067800*----------------------------------------------------------------*
067900      
068000     IF WRK-ITEM-COMPRIMENTO (WRK-IND-ITEM) LESS ZERO OR
068100        WRK-ITEM-LARGURA     (WRK-IND-ITEM) LESS ZERO OR
068200        WRK-ITEM-ALTURA      (WRK-IND-ITEM) LESS ZERO
068300         MOVE 'N'             TO WRK-SW-PEDIDO-VALIDO
068400         MOVE 'DIMENSAO DO PRODUTO NAO PODE SER NEGATIVA'
068500                              TO WRK-MSG-REJEICAO
068600         MOVE ZERO            TO WRK-PESO-CUBICO-ITEM
068700     ELSE
068800         IF WRK-ITEM-COMPRIMENTO (WRK-IND-ITEM) EQUAL ZERO OR
068900            WRK-ITEM-LARGURA     (WRK-IND-ITEM) EQUAL ZERO OR
069000            WRK-ITEM-ALTURA      (WRK-IND-ITEM) EQUAL ZERO
069100             MOVE ZERO            TO WRK-PESO-CUBICO-ITEM
069200         ELSE
069300             COMPUTE WRK-VOLUME-CM3 =
069400                 WRK-ITEM-COMPRIMENTO (WRK-IND-ITEM) *
069500                 WRK-ITEM-LARGURA     (WRK-IND-ITEM) *
069600                 WRK-ITEM-ALTURA      (WRK-IND-ITEM)
069700             COMPUTE WRK-PESO-CUBICO-ITEM ROUNDED =
069800                 WRK-VOLUME-CM3 / WRK-CONST-DIVISOR-CUBICO
069900         END-IF
070000     END-IF
070100     .
070200*----------------------------------------------------------------*
070300*> cobol-lint CL002 0071-end
070400 0071-END.                       EXIT.
070500*----------------------------------------------------------------*
070600      
070700*----------------------------------------------------------------*
070800*    ACUMULO DO PESO TRIBUTAVEL (MAIOR ENTRE FISICO E CUBICO)
070900*----------------------------------------------------------------*
071000*> cobol-lint CL002 0072-acumular-peso-item
071100 0072-ACUMULAR-PESO-ITEM          SECTION.
071200*----------------------------------------------------------------*
071300      
071400     IF WRK-ITEM-PESO-FISICO (WRK-IND-ITEM) LESS ZERO
071500         MOVE 'N'                 TO WRK-SW-PEDIDO-VALIDO
071600         MOVE 'PESO FISICO NAO PODE SER NEGATIVO'
071700                                  TO WRK-MSG-REJEICAO
071800     ELSE
071900         MOVE WRK-ITEM-PESO-FISICO (WRK-IND-ITEM)
072000                                  TO WRK-PESO-FISICO-ITEM
072100      
072200         PERFORM 0071-CALCULAR-PESO-CUBICO
072300      
072400         IF WRK-PESO-FISICO-ITEM GREATER EQUAL
072500            WRK-PESO-CUBICO-ITEM
072600             MOVE WRK-PESO-FISICO-ITEM
072700                                  TO WRK-PESO-TRIBUTAVEL-ITEM
072800         ELSE
072900             MOVE WRK-PESO-CUBICO-ITEM
073000                                  TO WRK-PESO-TRIBUTAVEL-ITEM
073100         END-IF
073200      
073300         IF WRK-SW-PEDIDO-VALIDO EQUAL 'S'
073400             COMPUTE WRK-PESO-TRIBUTAVEL-TOTAL =
073500                 WRK-PESO-TRIBUTAVEL-TOTAL +
073600                 (WRK-PESO-TRIBUTAVEL-ITEM *
073700                  WRK-ITEM-QUANTIDADE (WRK-IND-ITEM))
073800         END-IF
073900     END-IF
074000     .
074100*----------------------------------------------------------------*
074200*> cobol-lint CL002 0072-end
074300 0072-END.                       EXIT.
074400*----------------------------------------------------------------*
074500      
074600*----------------------------------------------------------------*
074700*    CALCULO DO FRETE FINAL DO PEDIDO (REGRA 6)
074800*----------------------------------------------------------------*
074900*> cobol-lint CL002 0008-calcular-frete
075000 0008-CALCULAR-FRETE              SECTION.
075100*----------------------------------------------------------------*
075200      
075300     PERFORM 0081-APURAR-FAIXA-FRETE
075400     PERFORM 0084-APURAR-TAXA-FRAGEIS
075500      
075600     IF WRK-FRETE-BASE GREATER ZERO
075700         MOVE WRK-CONST-TAXA-MINIMA TO WRK-FRETE-MINIMO
075800     ELSE
075900         MOVE ZERO                TO WRK-FRETE-MINIMO
076000     END-IF
076100      
076200     PERFORM 0082-APURAR-FATOR-REGIAO
076300      
076400     COMPUTE WRK-FRETE-BRUTO =
076500         (WRK-FRETE-BASE + WRK-FRETE-MINIMO +
076600          WRK-FRETE-TAXA-FRAGEIS) * WRK-FRETE-FATOR-REGIAO
076700      
076800     PERFORM 0083-APLICAR-BENEFICIO-NIVEL
076900     .
077000*----------------------------------------------------------------*
077100*> cobol-lint CL002 0008-end
077200 0008-END.                       EXIT.
077300*----------------------------------------------------------------*
077400      
077500*----------------------------------------------------------------*
077600*    FAIXA DE FRETE POR PESO TRIBUTAVEL TOTAL
077700*----------------------------------------------------------------*
077800*> cobol-lint CL002 0081-apurar-faixa-frete
077900 0081-APURAR-FAIXA-FRETE          SECTION.
078000*----------------------------------------------------------------*
078100      
078200     IF WRK-PESO-TRIBUTAVEL-TOTAL LESS EQUAL
078300        WRK-CONST-PESO-FAIXA-05
078400         MOVE ZERO                TO WRK-FRETE-BASE
078500     ELSE
078600         IF WRK-PESO-TRIBUTAVEL-TOTAL LESS EQUAL
078700            WRK-CONST-PESO-FAIXA-10
078800             COMPUTE WRK-FRETE-BASE =
078900                 WRK-CONST-TARIFA-KG-B * WRK-PESO-TRIBUTAVEL-TOTAL
079000         ELSE
079100             IF WRK-PESO-TRIBUTAVEL-TOTAL LESS EQUAL
079200                WRK-CONST-PESO-FAIXA-50
079300                 COMPUTE WRK-FRETE-BASE =
079400                     WRK-CONST-TARIFA-KG-C *
079500                     WRK-PESO-TRIBUTAVEL-TOTAL
079600             ELSE
079700                 COMPUTE WRK-FRETE-BASE =
079800                     WRK-CONST-TARIFA-KG-D *
079900                     WRK-PESO-TRIBUTAVEL-TOTAL
080000             END-IF
080100         END-IF
080200     END-IF
080300     .
080400*----------------------------------------------------------------*
080500*> cobol-lint CL002 0081-end
080600 0081-END.                       EXIT.
080700*----------------------------------------------------------------*
080800      
080900*----------------------------------------------------------------*
081000*    TAXA DE MANUSEIO DOS ITENS FRAGEIS DO PEDIDO
081100*----------------------------------------------------------------*
081200*> cobol-lint CL002 0084-apurar-taxa-frageis
081300 0084-APURAR-TAXA-FRAGEIS         SECTION.
081400*----------------------------------------------------------------*
081500      
081600     MOVE ZERO                    TO WRK-FRETE-TAXA-FRAGEIS
081700      
081800     PERFORM 0085-ACUMULAR-TAXA-FRAGIL
081900         VARYING WRK-IND-ITEM FROM 1 BY 1
082000             UNTIL WRK-IND-ITEM GREATER WRK-CAB-ITEM-COUNT
082100     .
082200*----------------------------------------------------------------*
082300*> cobol-lint CL002 0084-end
082400 0084-END.                       EXIT.
082500*----------------------------------------------------------------*
082600      
082700*----------------------------------------------------------------*
082800*    ACUMULO DA TAXA DE FRAGIL DE UM ITEM
082900*----------------------------------------------------------------*
083000*> cobol-lint CL002 0085-acumular-taxa-fragil
083100 0085-ACUMULAR-TAXA-FRAGIL        SECTION.
083200*----------------------------------------------------------------*
083300
083400     IF WRK-ITEM-FRAGIL-SIM (WRK-IND-ITEM)
083500         COMPUTE WRK-FRETE-TAXA-FRAGEIS =
083600             WRK-FRETE-TAXA-FRAGEIS +
083700             (WRK-CONST-TAXA-FRAGIL *
083800              WRK-ITEM-QUANTIDADE (WRK-IND-ITEM))
083900     END-IF
084000     .
084100*----------------------------------------------------------------*
084200*> cobol-lint CL002 0085-end
084300 0085-END.                       EXIT.
084400*----------------------------------------------------------------*
084500      
084600*----------------------------------------------------------------*
084700*    FATOR DE REGIAO DO CLIENTE (LOCALIZADO POR SEARCH NA TABELA
084800*    WRK-TAB-REGIAO, CARREGADA POR VALUE/REDEFINES)
084900*----------------------------------------------------------------*
085000*> cobol-lint CL002 0082-apurar-fator-regiao
085100 0082-APURAR-FATOR-REGIAO         SECTION.
085200*----------------------------------------------------------------*
085300      
085400     SET IDX-REGIAO TO 1
085500      
085600     SEARCH WRK-REGIAO-REG
085700         AT END
085800             MOVE ZERO            TO WRK-FRETE-FATOR-REGIAO
085900         WHEN WRK-REGIAO-COD (IDX-REGIAO) EQUAL
086000              WRK-CAB-CLIENTE-REGIAO
086100             MOVE WRK-REGIAO-FATOR (IDX-REGIAO)
086200                                  TO WRK-FRETE-FATOR-REGIAO
086300     END-SEARCH
086400     .
086500*----------------------------------------------------------------*
086600*> cobol-lint CL002 0082-end
086700 0082-END.                       EXIT.
086800*----------------------------------------------------------------*
086900      
087000*----------------------------------------------------------------*
087100*    BENEFICIO DE FRETE POR NIVEL DO CLIENTE
087200*----------------------------------------------------------------*
087300*> cobol-lint CL002 0083-aplicar-beneficio-nivel
087400 0083-APLICAR-BENEFICIO-NIVEL     SECTION.
087500*----------------------------------------------------------------*
087600      
087700     EVALUATE WRK-CAB-CLIENTE-TIPO
087800         WHEN 'O'
087900             MOVE ZERO            TO WRK-FRETE-FINAL
088000         WHEN 'P'
088100             COMPUTE WRK-FRETE-FINAL =
088200                 WRK-FRETE-BRUTO * WRK-CONST-PERC-BENEF-PRATA
088300         WHEN OTHER
088400             MOVE WRK-FRETE-BRUTO TO WRK-FRETE-FINAL
088500     END-EVALUATE
088600     .
088700*----------------------------------------------------------------*
088800*> cobol-lint CL002 0083-end
088900 0083-END.                       EXIT.
089000*----------------------------------------------------------------*
089100      
089200*----------------------------------------------------------------*
089300*    GRAVACAO DO RESULTADO DO PEDIDO (REGRA 7 - TOTAL FINAL E
089400*    2O E ULTIMO PONTO DE ARREDONDAMENTO DO CALCULO)
089500*----------------------------------------------------------------*
089600*> cobol-lint CL002 0009-gravar-resultado
089700 0009-GRAVAR-RESULTADO            SECTION.
089800*----------------------------------------------------------------*
089900      
090000     COMPUTE WRK-TOTAL-PEDIDO ROUNDED =
090100         WRK-SUBTOT-FINAL + WRK-FRETE-FINAL
090200      
090300     MOVE WRK-CAB-CARRINHO-ID      TO PEDRES-CARRINHO-ID
090400     MOVE WRK-SUBTOT-BRUTO        TO PEDRES-SUBTOTAL
090500     MOVE WRK-DESCONTO-TIPO-TOTAL TO PEDRES-DESCONTO-TIPO
090600     MOVE WRK-DESCONTO-VALOR-TOTAL TO PEDRES-DESCONTO-VALOR
090700     MOVE WRK-FRETE-FINAL         TO PEDRES-FRETE
090800     MOVE WRK-TOTAL-PEDIDO        TO PEDRES-TOTAL
090900      
091000     WRITE PEDRES-REGISTRO
091100     .
091200*----------------------------------------------------------------*
091300*> cobol-lint CL002 0009-end
091400 0009-END.                       EXIT.
091500*----------------------------------------------------------------*
091600      
091700*----------------------------------------------------------------*
091800*    REJEICAO DE PEDIDO INVALIDO (NAO GRAVA RESULTADO PARCIAL)
091900*----------------------------------------------------------------*
092000*> cobol-lint CL002 0010-rejeitar-pedido
092100 0010-REJEITAR-PEDIDO             SECTION.
092200*----------------------------------------------------------------*
092300      
092400     ADD 1                        TO WRK-CONT-PEDIDOS-REJ
092500      
092600     DISPLAY 'PED0001A - PEDIDO REJEITADO - CARRINHO: '
092700         WRK-CAB-CARRINHO-ID
092800      
092900     IF WRK-COND-DETALHE-ON
093000         DISPLAY 'PED0001A - MOTIVO: ' WRK-MSG-REJEICAO
093100     END-IF
093200     .
093300*----------------------------------------------------------------*
093400*> cobol-lint CL002 0010-end
093500 0010-END.                       EXIT.
093600*----------------------------------------------------------------*
093700      
093800*----------------------------------------------------------------*
093900*    FINALIZACAO DO PROGRAMA E TOTAIS DE MOVIMENTO
094000*----------------------------------------------------------------*
094100*> cobol-lint CL002 9999-finalizar
094200 9999-FINALIZAR                  SECTION.
094300*----------------------------------------------------------------*
094400      
094500     DISPLAY 'PED0001A - PEDIDOS LIDOS......: '
094600         WRK-CONT-PEDIDOS-LIDOS
094700     DISPLAY 'PED0001A - PEDIDOS PROCESSADOS: '
094800         WRK-CONT-PEDIDOS-OK
094900     DISPLAY 'PED0001A - PEDIDOS REJEITADOS.: '
095000         WRK-CONT-PEDIDOS-REJ
095100      
095200     GOBACK
095300     .
095400*----------------------------------------------------------------*
095500*> cobol-lint CL002 9999-end
095600 9999-END.                       EXIT.
095700*----------------------------------------------------------------*
095800
