000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DO RESULTADO DO PEDIDO
000300* PROGRAMADOR: ANA PAULA SOUZA - COBOL DICAS
000400* DATA.......: 14/03/1989
000500* TAMANHO....: 00070
000600*----------------------------------------------------------------*
000700* PEDRES-CARRINHO-ID      = ECO DO NUMERO DO CARRINHO (PEDIDO)
000800* PEDRES-SUBTOTAL         = SUBTOTAL DA MERCADORIA (SEM DESCONTO)
000900* PEDRES-DESCONTO-TIPO    = DESCONTO POR FAIXA DE QTDE DO TIPO
001000* PEDRES-DESCONTO-VALOR   = DESCONTO POR FAIXA DE VALOR DO PEDIDO
001100* PEDRES-FRETE            = FRETE FINAL (REGIAO + BENEFICIO)
001200* PEDRES-TOTAL            = TOTAL FINAL COBRADO DO CLIENTE
001300*----------------------------------------------------------------*
001400* REVISOES:
001500* 14/03/1989 APS CR-0112  CRIACAO DO BOOK DE SAIDA DO CALCULO
001600*                         DE FRETE E DESCONTO DO PEDIDO.
001700* 02/09/1994 JRS CR-0340  AMPLIACAO DOS CAMPOS DE VALOR PARA
001800*                         S9(07)V99 (ACOMPANHA CARTCB1A).
001900* 08/12/2001 APS CR-0588  FILLER FINAL AJUSTADO PARA COMPLETAR
002000*                         O REGISTRO EM 70 POSICOES.
002100* 30/06/2009 RPS CR-0760  BOOK RENOMEADO DE PEDRES01 PARA
002200*                         PEDRES1A (PADRAO DE NOMENCLATURA DE
002300*                         BOOKS: PREFIXO+3 DIGITOS+LETRA).
002400*================================================================*
002500 01  PEDRES-REGISTRO.
002600     05  PEDRES-CARRINHO-ID          PIC 9(09).
002700     05  PEDRES-SUBTOTAL             PIC S9(07)V99.
002800     05  PEDRES-DESCONTO-TIPO        PIC S9(07)V99.
002900     05  PEDRES-DESCONTO-VALOR       PIC S9(07)V99.
003000     05  PEDRES-FRETE                PIC S9(07)V99.
003100     05  PEDRES-TOTAL                PIC S9(07)V99.
003200     05  FILLER                      PIC X(16).
